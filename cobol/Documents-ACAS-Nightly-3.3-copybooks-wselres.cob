000100*****************************************
000200*                                       *
000300*  Record Definition For Eligibility    *
000400*   Result File (RESULT-FILE)           *
000500*     One Record Per Request, In Order  *
000600*****************************************
000700* Named fields total 199 bytes, spare
000800* filler brings it to the documented 209.
000900*
001000* 08/02/26 ska - Created for the SBA go/no-go batch recast.
001100* 13/02/26 jrh - Added EL-RES-Reason-Grp redefines so EL070
001200*                can BUILD the 4 reason slots by subscript
001300*                instead of 15-byte substring moves.
001400*
001500 01  EL-Result-Record.
001600     03  RES-INDEX               pic 9(05).
001700*                          0 based position in the batch.
001800     03  RES-ELIGIBLE            pic x(01).
001900*                          'Y' or 'N' verdict.
002000     03  RES-UEI                 pic x(12).
002100     03  RES-CAGE                pic x(05).
002200     03  RES-SAM-ACTIVE          pic x(01).
002300*                          'Y' active, 'N' inactive, 'U' unknown.
002400     03  RES-EXCL-COUNT          pic 9(03).
002500     03  RES-SIZE-STATUS         pic x(01).
002600*                          'S' small, 'O' other than small,
002700*                          'U' unknown.
002800     03  RES-SIZE-BASIS          pic x(01).
002900*                          'R', 'E' or 'U' unknown.
003000     03  RES-SIZE-VALUE          pic 9(11)v99.
003100     03  RES-THRESHOLD           pic 9(09)v99.
003200     03  RES-NAICS               pic x(06).
003300     03  RES-REASONS             pic x(60).
003400     03  EL-RES-Reason-Grp redefines RES-REASONS.
003500         05  RES-REASON-TAB      pic x(15) occurs 4.
003600     03  RES-SUMMARY             pic x(80).
003700     03  EL-RES-Spare            pic x(10).
003800*                          reserved - keeps record at 209 bytes
003900*                          for the day another reason code or
004000*                          a wider summary line is wanted.
