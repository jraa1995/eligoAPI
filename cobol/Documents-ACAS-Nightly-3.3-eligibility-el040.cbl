000100****************************************************************
000200*                                                               *
000300*         Size Standards Table Server - Import The Size        *
000400*        Standards File, Answer Size Standard Enquiries        *
000500*                                                               *
000600****************************************************************
000700 identification          division.
000800*
000900 program-id.             el040.
001000 author.                 J. R. Halvorsen.
001100 installation.           Halvorsen Data Systems - Contracts Div.
001200 date-written.           03/03/1988.
001300 date-compiled.
001400 security.               Copyright (C) 1988-2026 & later,
001500                          Halvorsen Data Systems.  Proprietary -
001600                          Licensed for use within the SBED
001700                          Eligibility Determination System only.
001800*
001900*    Remarks.            Table server for the size-standards
002000*                         table.  Called once with SI-Function
002100*                         = "L" to prime the table from the
002200*                         built-in fallback list and the
002300*                         SIZESTD-FILE import file, then called
002400*                         once per request with SI-Function =
002500*                         "F" to find the standard for a NAICS.
002600*                         Table stays resident between calls -
002700*                         this program must NOT run as INITIAL.
002800*
002900*    Called modules.     None.
003000*    Called by.          el010 (load), el070 (find).
003100*
003200*    Files used.         SIZESTD-FILE - size standards import,
003300*                         sequential, read only.
003400*
003500* Change log.
003600* 03/03/1988 jrh - 1.00 Created as the standalone SIZESTD
003700*                       clearance edit for the paper size
003800*                       standard tables (SIC code era).
003900* 19/11/1994 jrh - 1.01 Added the small/other-than-small
004000*                       compare that used to live in the caller,
004100*                       so every caller gets the same rounding.
004200* 22/01/1999 tmc - 1.02 Y2K - STD-FY widened 2 -> 4 digits.  See
004300*                       ticket SBED-1999-004.                   041
004400* 11/08/2011 tmc - 1.03 NAICS replaces SIC as the industry code
004500*                       throughout - table and linkage renamed.
004600* 09/02/2026 ska - 1.04 Recast as a resident table server for
004700*                       the batch go/no-go run; added the        041
004800*                       built-in fallback entries and the        041
004900*                       upsert-on-duplicate-key import logic      041
005000*                       (SBED-2026-011).                          041
005100*
005200 environment              division.
005300*
005400 copy "envdiv.cob".
005500*
005600 special-names.
005700     class NUMERIC-CLASS  is "0123456789".
005800*
005900 input-output             section.
006000 file-control.
006100     copy "selelstd.cob".
006200*
006300 data                     division.
006400 file section.
006500     copy "fdelstd.cob".
006600*
006700 working-storage          section.
006800*
006900 77  prog-name             pic x(16) value "EL040 (1.04)".
007000 77  SI-EOF-Switch         pic x(01) value "N".
007100     88  SI-End-Of-File            value "Y".
007200*
007300 01  SI-File-Statuses.
007400     03  EL-STD-STATUS     pic xx.
007500     03  filler            pic x(01).
007600*
007700 01  SI-Work-Counters.
007800     03  SI-Tbl-Count      binary-long unsigned value zero.
007900     03  SI-Tbl-Sub        binary-long unsigned value zero.
008000     03  SI-Found-Sub      binary-long unsigned value zero.
008100     03  filler            pic x(01).
008200*
008300*    ----------------------------------------------------------
008400*    The resident size-standards table.  Loaded once, held for
008500*    the life of the run.  500 entries is generous - the import
008600*    file has never carried more than a few dozen rows.
008700*    ----------------------------------------------------------
008800 01  SI-Std-Table.
008900     03  SI-Std-Entry      occurs 500 times.
009000         05  SI-Tbl-Naics      pic x(06).
009100         05  SI-Tbl-Title      pic x(40).
009200         05  SI-Tbl-Basis      pic x(01).
009300         05  SI-Tbl-Threshold  pic 9(09)v99.
009400         05  SI-Tbl-Unit       pic x(10).
009500         05  SI-Tbl-FY         pic 9(04).
009600 01  SI-Std-Table-Alt redefines SI-Std-Table.
009700     03  SI-Std-Row        occurs 500 times
009800                            pic x(72).
009900*
010000*    Work copy of one fallback row, used only while priming the
010100*    table in hh015 below.  Split view kept from the days this
010200*    shop punched the threshold as separate dollars/cents fields.
010300 01  SI-Fallback-Work.
010400     03  SI-FB-Threshold-Whole pic 9(09).
010500     03  SI-FB-Threshold-Cents pic 9(02).
010600 01  SI-Fallback-Threshold redefines SI-Fallback-Work
010700                            pic 9(09)v99.
010800*
010900 linkage                  section.
011000*
011100 01  SI-Linkage.
011200     03  SI-FUNCTION       pic x(01).
011300*                          'L' = load table, 'F' = find by naics.
011400     03  SI-NAICS          pic x(06).
011500     03  SI-FOUND          pic x(01).
011600     03  SI-IMPORT-COUNT   pic 9(07).
011700     03  SI-STD-TITLE      pic x(40).
011800     03  SI-STD-BASIS      pic x(01).
011900     03  SI-STD-THRESHOLD  pic 9(09)v99.
012000     03  SI-STD-UNIT       pic x(10).
012100     03  SI-STD-FY         pic 9(04).
012200     03  SI-STD-FY-Alt redefines SI-STD-FY.
012300         05  SI-STD-FY-Century pic 9(02).
012400         05  SI-STD-FY-Year    pic 9(02).
012500*
012600 procedure division using SI-Linkage.
012700*
012800 gg000-Main.
012900     evaluate SI-FUNCTION
013000         when "L"
013100             perform hh010-Load-Table thru hh010-Exit
013200         when "F"
013300             perform hh050-Find-Standard thru hh050-Exit
013400         when other
013500             move "N" to SI-FOUND
013600     end-evaluate.
013700     goback.
013800*
013900*    ----------------------------------------------------------
014000*    Prime the table with the shop's built-in fallback rows
014100*    then read the import file over the top of them - a later
014200*    row for the same NAICS replaces an earlier one, whether
014300*    that earlier one is a fallback row or an earlier import
014400*    row.
014500*    ----------------------------------------------------------
014600 hh010-Load-Table.
014700     move zero to SI-Tbl-Count SI-IMPORT-COUNT.
014800     perform hh015-Load-Fallback-Rows.
014900*
015000     open input EL-Sizestd-File.
015100     if       EL-STD-STATUS not = "00"
015200              display "EL040 - SIZESTD-FILE OPEN FAILED, STATUS="
015300                      EL-STD-STATUS
015400              go to hh010-Exit.
015500*
015600     move "N" to SI-EOF-Switch.
015700     perform hh020-Read-Std-Record.
015800     perform hh030-Upsert-One-Record
015900             until SI-End-Of-File.
016000     close EL-Sizestd-File.
016100*
016200 hh010-Exit.
016300     exit.
016400*
016500 hh015-Load-Fallback-Rows.
016600     add 1 to SI-Tbl-Count.
016700     move "541511"          to SI-Tbl-Naics (SI-Tbl-Count).
016800     move "Fallback Standard - 541511"
016900                             to SI-Tbl-Title (SI-Tbl-Count).
017000     move "R"               to SI-Tbl-Basis (SI-Tbl-Count).
017100     move 34500000.00       to SI-Tbl-Threshold (SI-Tbl-Count).
017200     move "USD"             to SI-Tbl-Unit (SI-Tbl-Count).
017300     move 2025              to SI-Tbl-FY (SI-Tbl-Count).
017400*
017500     add 1 to SI-Tbl-Count.
017600     move "541512"          to SI-Tbl-Naics (SI-Tbl-Count).
017700     move "Fallback Standard - 541512"
017800                             to SI-Tbl-Title (SI-Tbl-Count).
017900     move "R"               to SI-Tbl-Basis (SI-Tbl-Count).
018000     move 34500000.00       to SI-Tbl-Threshold (SI-Tbl-Count).
018100     move "USD"             to SI-Tbl-Unit (SI-Tbl-Count).
018200     move 2025              to SI-Tbl-FY (SI-Tbl-Count).
018300*
018400     add 1 to SI-Tbl-Count.
018500     move "336611"          to SI-Tbl-Naics (SI-Tbl-Count).
018600     move "Fallback Standard - 336611"
018700                             to SI-Tbl-Title (SI-Tbl-Count).
018800     move "E"               to SI-Tbl-Basis (SI-Tbl-Count).
018900     move 1300.00           to SI-Tbl-Threshold (SI-Tbl-Count).
019000     move "EMPLOYEES"       to SI-Tbl-Unit (SI-Tbl-Count).
019100     move 2025              to SI-Tbl-FY (SI-Tbl-Count).
019200*
019300 hh015-Exit.
019400     exit.
019500*
019600 hh020-Read-Std-Record.
019700     read EL-Sizestd-File
019800         at end move "Y" to SI-EOF-Switch.
019900*
020000 hh020-Exit.
020100     exit.
020200*
020300 hh030-Upsert-One-Record.
020400     move zero to SI-Found-Sub.
020500     move zero to SI-Tbl-Sub.
020600     perform hh035-Scan-For-Naics
020700             until SI-Tbl-Sub = SI-Tbl-Count.
020800*
020900     if       SI-Found-Sub = zero
021000              add 1 to SI-Tbl-Count
021100              move SI-Tbl-Count to SI-Found-Sub.
021200*
021300     move     STD-NAICS     to SI-Tbl-Naics (SI-Found-Sub).
021400     move     STD-TITLE     to SI-Tbl-Title (SI-Found-Sub).
021500     move     STD-BASIS     to SI-Tbl-Basis (SI-Found-Sub).
021600     move     STD-THRESHOLD to SI-Tbl-Threshold (SI-Found-Sub).
021700     move     STD-UNIT      to SI-Tbl-Unit (SI-Found-Sub).
021800     move     STD-FY        to SI-Tbl-FY (SI-Found-Sub).
021900     add      1 to SI-IMPORT-COUNT.
022000*
022100     perform  hh020-Read-Std-Record.
022200*
022300 hh030-Exit.
022400     exit.
022500*
022600 hh035-Scan-For-Naics.
022700     add      1 to SI-Tbl-Sub.
022800     if       SI-Tbl-Naics (SI-Tbl-Sub) = STD-NAICS
022900              move SI-Tbl-Sub to SI-Found-Sub
023000              move SI-Tbl-Count to SI-Tbl-Sub.
023100*
023200 hh035-Exit.
023300     exit.
023400*
023500*    ----------------------------------------------------------
023600*    Straight linear search - the table is small and this is
023700*    called once per request, not worth building an index for.
023800*    ----------------------------------------------------------
023900 hh050-Find-Standard.
024000     move     "N"    to SI-FOUND.
024100     move     spaces to SI-STD-TITLE SI-STD-UNIT.
024200     move     spaces to SI-STD-BASIS.
024300     move     zero   to SI-STD-THRESHOLD SI-STD-FY.
024400     move     zero   to SI-Tbl-Sub.
024500     perform  hh055-Scan-One-Row
024600             until SI-Tbl-Sub = SI-Tbl-Count.
024700*
024800 hh050-Exit.
024900     exit.
025000*
025100 hh055-Scan-One-Row.
025200     add      1 to SI-Tbl-Sub.
025300     if       SI-Tbl-Naics (SI-Tbl-Sub) = SI-NAICS
025400              move "Y" to SI-FOUND
025500              move SI-Tbl-Title (SI-Tbl-Sub)     to SI-STD-TITLE
025600              move SI-Tbl-Basis (SI-Tbl-Sub)     to SI-STD-BASIS
025700              move SI-Tbl-Threshold (SI-Tbl-Sub)
025800                to SI-STD-THRESHOLD
025900              move SI-Tbl-Unit (SI-Tbl-Sub)      to SI-STD-UNIT
026000              move SI-Tbl-FY (SI-Tbl-Sub)        to SI-STD-FY
026100              move SI-Tbl-Count to SI-Tbl-Sub.
026200*
026300 hh055-Exit.
026400     exit.
