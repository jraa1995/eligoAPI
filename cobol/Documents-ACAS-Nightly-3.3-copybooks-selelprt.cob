000100* SELECT clause for RUN-REPORT - end of job control totals.
000200* 08/02/26 ska - Created.
000300     select EL-Report-File assign to "RUN-REPORT"
000400            organization is line sequential
000500            file status  is EL-RPT-STATUS.
