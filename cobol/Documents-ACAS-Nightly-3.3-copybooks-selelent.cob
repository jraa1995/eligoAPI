000100* SELECT clause for ENTITY-FILE - registry master, sorted UEI.
000200* 08/02/26 ska - Created.
000300     select EL-Entity-File assign to "ENTITY-FILE"
000400            organization is sequential
000500            file status  is EL-ENT-STATUS.
