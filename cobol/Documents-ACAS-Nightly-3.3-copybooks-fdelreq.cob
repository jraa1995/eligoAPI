000100* FD for REQUEST-FILE.
000200* 08/02/26 ska - Created.
000300 fd  EL-Request-File.
000400     copy "wselreq.cob".
