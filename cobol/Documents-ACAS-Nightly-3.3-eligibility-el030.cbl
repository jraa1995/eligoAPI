000100****************************************************************
000200*                                                               *
000300*        Small/Other-Than-Small Size Determination For         *
000400*                    One Eligibility Request                    *
000500*                                                               *
000600****************************************************************
000700 identification          division.
000800*
000900 program-id.             el030.
001000 author.                 J. R. Halvorsen.
001100 installation.           Halvorsen Data Systems - Contracts Div.
001200 date-written.           19/09/1988.
001300 date-compiled.
001400 security.               Copyright (C) 1988-2026 & later,
001500                          Halvorsen Data Systems.  Proprietary -
001600                          Licensed for use within the SBED
001700                          Eligibility Determination System only.
001800*
001900*    Remarks.            Applies the small / other-than-small
002000*                         compare for one request against the
002100*                         size standard for its NAICS, held by
002200*                         EL040.  Stateless - may run INITIAL.
002300*
002400*    Called modules.     el040 (size standards table server).
002500*    Called by.          el070 (Evaluator).
002600*
002700* Change log.
002800* 19/09/1988 jrh - 1.00 Created for the size-status edit that
002900*                       used to run as a separate card-image
003000*                       job step overnight.
003100* 04/03/1994 jrh - 1.01 Basis-mismatch now falls to UNKNOWN
003200*                       rather than aborting the run - a bad
003300*                       basis on one request must not stop the
003400*                       whole batch.
003500* 20/01/1999 tmc - 1.02 Y2K review - no date fields, no change.  031
003600* 09/02/2026 ska - 1.03 Recast to call EL040 for the standard      031
003700*                       instead of reading its own copy of the      031
003800*                       size-standards file (SBED-2026-012).        031
003900*
004000 environment              division.
004100*
004200 copy "envdiv.cob".
004300*
004400 special-names.
004500     class NUMERIC-CLASS  is "0123456789".
004600*
004700 input-output             section.
004800 file-control.
004900*
005000 data                     division.
005100 file section.
005200 working-storage          section.
005300*
005400 77  prog-name             pic x(16) value "EL030 (1.03)".
005500*
005600 01  SE-Std-Linkage.
005700     03  SE-STD-FUNCTION   pic x(01) value "F".
005800     03  SE-STD-NAICS      pic x(06).
005900     03  SE-STD-FOUND      pic x(01).
006000     03  SE-STD-IMPORT-CT  pic 9(07).
006100     03  SE-STD-TITLE      pic x(40).
006200     03  SE-STD-BASIS      pic x(01).
006300     03  SE-STD-THRESHOLD  pic 9(09)v99.
006400     03  SE-STD-UNIT       pic x(10).
006500     03  SE-STD-FY         pic 9(04).
006600*
006700 01  SE-Std-Linkage-Alt redefines SE-Std-Linkage.
006800     03  filler            pic x(81).
006900*
007000 01  SE-Work.
007100     03  SE-Value-For-Compare pic 9(11)v99.
007200     03  SE-Value-Redef redefines SE-Value-For-Compare.
007300         05  SE-Value-Whole    pic 9(11).
007400         05  SE-Value-Cents    pic 9(02).
007500     03  SE-Compare-Ctr    binary-long unsigned value zero.
007600     03  SE-Compare-Ctr-Bytes redefines SE-Compare-Ctr
007700                            pic x(04).
007800     03  filler            pic x(01).
007900*
008000 linkage                  section.
008100*
008200 01  SE-Linkage.
008300     03  SE-NAICS          pic x(06).
008400     03  SE-BASIS-KIND     pic x(01).
008500     03  SE-BASIS-VALUE    pic 9(11)v99.
008600     03  SE-STATUS         pic x(01).
008700*                          'S' small, 'O' OTS, 'U' unknown.
008800     03  SE-BASIS          pic x(01).
008900     03  SE-THRESHOLD      pic 9(09)v99.
009000     03  SE-UNIT           pic x(10).
009100     03  SE-TITLE          pic x(40).
009200*
009300 procedure division using SE-Linkage.
009400*
009500 gg000-Main.
009600     move     spaces to SE-STD-NAICS.
009700     move     SE-NAICS to SE-STD-NAICS.
009800     call     "el040" using SE-Std-Linkage.
009900*
010000     move     "U"    to SE-STATUS.
010100     move     "U"    to SE-BASIS.
010200     move     zero   to SE-THRESHOLD.
010300     move     spaces to SE-UNIT.
010400     move     spaces to SE-TITLE.
010500*
010600     if       SE-STD-FOUND not = "Y"
010700              go to gg000-Exit.
010800*
010900     move     SE-STD-TITLE  to SE-TITLE.
011000     move     SE-STD-THRESHOLD to SE-THRESHOLD.
011100     move     SE-STD-UNIT   to SE-UNIT.
011200*
011300     if       SE-BASIS-KIND = space
011400        or    SE-BASIS-VALUE = zero
011500        or    SE-BASIS-KIND not = SE-STD-BASIS
011600              perform ff010-Set-Basis-For-Unknown thru ff010-Exit
011700              go to gg000-Exit.
011800*
011900     move     SE-BASIS-KIND to SE-BASIS.
012000     move     SE-BASIS-VALUE to SE-Value-For-Compare.
012100     if       SE-Value-For-Compare <= SE-STD-THRESHOLD
012200              move "S" to SE-STATUS
012300     else
012400              move "O" to SE-STATUS.
012500*
012600 gg000-Exit.
012700     goback.
012800*
012900 ff010-Set-Basis-For-Unknown.
013000     if       SE-BASIS-KIND = space
013100              move "U" to SE-BASIS
013200     else
013300              move SE-BASIS-KIND to SE-BASIS.
013400*
013500 ff010-Exit.
013600     exit.
