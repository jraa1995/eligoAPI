000100* FD for ENTITY-FILE.
000200* 08/02/26 ska - Created.
000300 fd  EL-Entity-File.
000400     copy "wselent.cob".
