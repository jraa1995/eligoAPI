000100* SELECT clause for REQUEST-FILE - eligibility request queue.
000200* 08/02/26 ska - Created.
000300     select EL-Request-File assign to "REQUEST-FILE"
000400            organization is sequential
000500            file status  is EL-REQ-STATUS.
