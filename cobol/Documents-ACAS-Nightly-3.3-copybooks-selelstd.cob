000100* SELECT clause for SIZESTD-FILE - size standards import file.
000200* 08/02/26 ska - Created.
000300     select EL-Sizestd-File assign to "SIZESTD-FILE"
000400            organization is sequential
000500            file status  is EL-STD-STATUS.
