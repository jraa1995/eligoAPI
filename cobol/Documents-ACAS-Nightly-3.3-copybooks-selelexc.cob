000100* SELECT clause for EXCLUSION-FILE - debarment/exclusion list.
000200* 08/02/26 ska - Created.
000300     select EL-Exclusion-File assign to "EXCLUSION-FILE"
000400            organization is sequential
000500            file status  is EL-EXC-STATUS.
