000100*****************************************
000200*                                       *
000300*  Record Definition For Registry       *
000400*   Entity File (ENTITY-FILE)           *
000500*     Registry Master - Sorted By UEI   *
000600*****************************************
000700* Field widths total 58 bytes - matches.
000800*
000900* 08/02/26 ska - Created for the SBA go/no-go batch recast.
001000* 12/02/26 jrh - Also used, unchanged, as the 01 for the in
001100*                memory registry table built by EL050 and
001200*                searched with SEARCH ALL keyed on ENT-UEI.
001300*
001400 01  EL-Entity-Record.
001500     03  ENT-UEI                 pic x(12).
001600*                          key field - unique entity identifier.
001700     03  ENT-CAGE                pic x(05).
001800     03  ENT-LEGAL-NAME          pic x(40).
001900     03  ENT-STATUS              pic x(01).
002000*                          'A' active registration, 'I' inactive.
