000100****************************************************************
000200*                                                               *
000300*      Evaluator - Runs The Full Go/No-Go Determination         *
000400*             For One Eligibility Request Record                *
000500*                                                               *
000600****************************************************************
000700 identification          division.
000800*
000900 program-id.             el070.
001000 author.                 S. K. Aldrich.
001100 installation.           Halvorsen Data Systems - Contracts Div.
001200 date-written.           23/02/1993.
001300 date-compiled.
001400 security.               Copyright (C) 1993-2026 & later,
001500                          Halvorsen Data Systems.  Proprietary -
001600                          Licensed for use within the SBED
001700                          Eligibility Determination System only.
001800*
001900*    Remarks.            Ties together the exclusion check, the
002000*                         registration check and the size
002100*                         determination for one request, builds
002200*                         the reason codes and summary line, and
002300*                         hands back a completed result record.
002400*                         Stateless - may run INITIAL.
002500*
002600*    Called modules.     el020 (NAICS validator), el030 (size
002700*                         engine), el050 (registry table server).
002800*    Called by.          el010 (Bulk-Job Processor).
002900*
003000* Change log.
003100* 23/02/1993 ska - 1.00 Created as the eligibility clearance
003200*                       edit for the small-business set-aside
003300*                       desk (paper worksheet replacement).
003400* 17/07/1997 ska - 1.01 Added the exclusion count to the
003500*                       worksheet output at OIG's request.
003600* 18/01/1999 tmc - 1.02 Y2K review - no date fields, no change.  071
003700* 03/06/2012 tmc - 1.03 CCR renamed SAM - reason codes updated
003800*                       from CCR-ACTIVE/CCR-INACTIVE to
003900*                       SAM-ACTIVE/SAM-INACTIVE.
004000* 11/02/2026 ska - 1.04 Recast for the batch go/no-go rework -    071
004100*                       calls EL020/EL030/EL050 instead of the     071
004200*                       in-line edits this module used to carry     071
004300*                       (SBED-2026-018).                            071
004400*
004500 environment              division.
004600*
004700 copy "envdiv.cob".
004800*
004900 special-names.
005000     class NUMERIC-CLASS  is "0123456789".
005100*
005200 input-output             section.
005300 file-control.
005400*
005500 data                     division.
005600 file section.
005700 working-storage          section.
005800*
005900 77  prog-name             pic x(16) value "EL070 (1.04)".
006000*
006100 01  EV-Naics-Linkage.
006200     03  EV-NV-NAICS       pic x(06).
006300     03  EV-NV-VALID       pic x(01).
006400     03  EV-NV-TITLE       pic x(50).
006500*
006600 01  EV-Naics-Linkage-Alt redefines EV-Naics-Linkage.
006700     03  filler            pic x(57).
006800*
006900 01  EV-Size-Linkage.
007000     03  EV-SE-NAICS       pic x(06).
007100     03  EV-SE-BASIS-KIND  pic x(01).
007200     03  EV-SE-BASIS-VALUE pic 9(11)v99.
007300     03  EV-SE-STATUS      pic x(01).
007400     03  EV-SE-BASIS       pic x(01).
007500     03  EV-SE-THRESHOLD   pic 9(09)v99.
007600     03  EV-SE-UNIT        pic x(10).
007700     03  EV-SE-TITLE       pic x(40).
007800 01  EV-Size-Linkage-Alt redefines EV-Size-Linkage.
007900     03  filler            pic x(83).
008000*
008100 01  EV-Registry-Linkage.
008200     03  EV-RL-FUNCTION    pic x(01).
008300     03  EV-RL-UEI         pic x(12).
008400     03  EV-RL-CAGE        pic x(05).
008500     03  EV-RL-NAME        pic x(40).
008600     03  EV-RL-EXCL-COUNT  pic 9(03).
008700     03  EV-RL-ENT-FOUND   pic x(01).
008800     03  EV-RL-ENT-STATUS  pic x(01).
008900     03  EV-RL-RESOLVED-UEI  pic x(12).
009000     03  EV-RL-RESOLVED-CAGE pic x(05).
009100     03  EV-RL-LOAD-ENT-CT pic 9(07).
009200     03  EV-RL-LOAD-EXC-CT pic 9(07).
009300 01  EV-Registry-Linkage-Alt redefines EV-Registry-Linkage.
009400     03  filler            pic x(94).
009500*
009600 01  EV-Work-Switches.
009700     03  EV-Has-Exclusions binary-char unsigned value zero.
009800*                          1 = true, 0 = false.
009900     03  EV-Sam-OK         binary-char unsigned value zero.
010000     03  EV-Size-OK        binary-char unsigned value zero.
010100     03  EV-Reason-Ctr     binary-char unsigned value zero.
010200     03  filler            pic x(01).
010300*
010400 01  EV-Summary-Work.
010500     03  EV-Sum-Ptr        binary-short unsigned value zero.
010600     03  filler            pic x(01).
010700*
010800 linkage                  section.
010900*
011000     copy "wselreq.cob".
011100     copy "wselres.cob".
011200*
011300 procedure division using EL-Request-Record EL-Result-Record.
011400*
011500 gg000-Main.
011600     perform  ff010-Set-Result-Defaults thru ff010-Exit.
011700*
011800     move     REQ-NAICS to EV-NV-NAICS.
011900     call     "el020" using EV-Naics-Linkage.
012000*
012100     if       EV-NV-VALID not = "Y"
012200              perform ff090-Set-Invalid-Naics thru ff090-Exit
012300              go to gg000-Exit.
012400*
012500     perform  ff020-Check-Exclusions thru ff020-Exit.
012600     perform  ff030-Check-Registration thru ff030-Exit.
012700     perform  ff040-Check-Size thru ff040-Exit.
012800     perform  ff050-Set-Verdict thru ff050-Exit.
012900     perform  ff060-Build-Summary thru ff060-Exit.
013000*
013100 gg000-Exit.
013200     goback.
013300*
013400 ff010-Set-Result-Defaults.
013500     move     "N"    to RES-ELIGIBLE.
013600     move     REQ-UEI  to RES-UEI.
013700     move     REQ-CAGE to RES-CAGE.
013800     move     "U"    to RES-SAM-ACTIVE.
013900     move     zero   to RES-EXCL-COUNT.
014000     move     "U"    to RES-SIZE-STATUS.
014100     move     "U"    to RES-SIZE-BASIS.
014200     move     REQ-BASIS-VALUE to RES-SIZE-VALUE.
014300     move     zero   to RES-THRESHOLD.
014400     move     REQ-NAICS to RES-NAICS.
014500     move     spaces to RES-REASONS.
014600     move     spaces to RES-SUMMARY.
014700     move     zero   to EV-Reason-Ctr.
014800     move     zero   to EV-Has-Exclusions EV-Sam-OK EV-Size-OK.
014900*
015000 ff010-Exit.
015100     exit.
015200*
015300 ff090-Set-Invalid-Naics.
015400     move     1 to EV-Reason-Ctr.
015500     move     "INVALID-NAICS" to RES-REASON-TAB (1).
015600*
015700 ff090-Exit.
015800     exit.
015900*
016000 ff020-Check-Exclusions.
016100     move     "X"       to EV-RL-FUNCTION.
016200     move     REQ-UEI   to EV-RL-UEI.
016300     move     REQ-CAGE  to EV-RL-CAGE.
016400     move     REQ-LEGAL-NAME to EV-RL-NAME.
016500     call     "el050" using EV-Registry-Linkage.
016600*
016700     move     EV-RL-EXCL-COUNT to RES-EXCL-COUNT.
016800     if       EV-RL-EXCL-COUNT > zero
016900              move 1 to EV-Has-Exclusions
017000              add 1 to EV-Reason-Ctr
017100              move "HAS-EXCLUSIONS"
017200                to RES-REASON-TAB (EV-Reason-Ctr)
017300     else
017400              add 1 to EV-Reason-Ctr
017500              move "NO-EXCLUSIONS"
017600                to RES-REASON-TAB (EV-Reason-Ctr).
017700*
017800 ff020-Exit.
017900     exit.
018000*
018100 ff030-Check-Registration.
018200     move     "R"       to EV-RL-FUNCTION.
018300     move     REQ-UEI   to EV-RL-UEI.
018400     move     REQ-CAGE  to EV-RL-CAGE.
018500     move     REQ-LEGAL-NAME to EV-RL-NAME.
018600     call     "el050" using EV-Registry-Linkage.
018700*
018800     if       EV-RL-ENT-FOUND = "Y"
018900              if     EV-RL-ENT-STATUS = "A"
019000                     move "Y" to RES-SAM-ACTIVE
019100              else
019200                     move "N" to RES-SAM-ACTIVE
019300              end-if
019400              if     EV-RL-RESOLVED-UEI not = spaces
019500                     move EV-RL-RESOLVED-UEI to RES-UEI
019600              end-if
019700              if     EV-RL-RESOLVED-CAGE not = spaces
019800                     move EV-RL-RESOLVED-CAGE to RES-CAGE
019900              end-if
020000     else
020100              move "U" to RES-SAM-ACTIVE.
020200*
020300     if       REQ-REQ-ACTIVE = "Y"
020400              add 1 to EV-Reason-Ctr
020500              evaluate RES-SAM-ACTIVE
020600                  when "Y"
020700                      move "SAM-ACTIVE"
020800                        to RES-REASON-TAB (EV-Reason-Ctr)
020900                  when "N"
021000                      move "SAM-INACTIVE"
021100                        to RES-REASON-TAB (EV-Reason-Ctr)
021200                  when other
021300                      move "SAM-UNKNOWN"
021400                        to RES-REASON-TAB (EV-Reason-Ctr)
021500              end-evaluate.
021600*
021700 ff030-Exit.
021800     exit.
021900*
022000 ff040-Check-Size.
022100     move     REQ-NAICS       to EV-SE-NAICS.
022200     move     REQ-BASIS-KIND  to EV-SE-BASIS-KIND.
022300     move     REQ-BASIS-VALUE to EV-SE-BASIS-VALUE.
022400     call     "el030" using EV-Size-Linkage.
022500*
022600     move     EV-SE-STATUS    to RES-SIZE-STATUS.
022700     move     EV-SE-BASIS     to RES-SIZE-BASIS.
022800     move     EV-SE-THRESHOLD to RES-THRESHOLD.
022900*
023000     add      1 to EV-Reason-Ctr.
023100     evaluate RES-SIZE-STATUS
023200         when "S"
023300             move "SIZE-SMALL" to RES-REASON-TAB (EV-Reason-Ctr)
023400         when "O"
023500             move "SIZE-OTS" to RES-REASON-TAB (EV-Reason-Ctr)
023600         when other
023700             move "SIZE-UNKNOWN" to RES-REASON-TAB (EV-Reason-Ctr)
023800     end-evaluate.
023900*
024000 ff040-Exit.
024100     exit.
024200*
024300 ff050-Set-Verdict.
024400     if       REQ-REQ-ACTIVE = "N"
024500              move 1 to EV-Sam-OK
024600     else
024700              if RES-SAM-ACTIVE = "Y"
024800                 move 1 to EV-Sam-OK
024900              else
025000                 move 0 to EV-Sam-OK
025100              end-if.
025200*
025300     if       RES-SIZE-STATUS = "S" or RES-SIZE-STATUS = "U"
025400              move 1 to EV-Size-OK
025500     else
025600              move 0 to EV-Size-OK.
025700*
025800     if       EV-Has-Exclusions = zero
025900        and   EV-Sam-OK = 1
026000        and   EV-Size-OK = 1
026100              move "Y" to RES-ELIGIBLE
026200     else
026300              move "N" to RES-ELIGIBLE.
026400*
026500 ff050-Exit.
026600     exit.
026700*
026800*    ----------------------------------------------------------
026900*    Built with STRING/POINTER, one fragment at a time, so no
027000*    fragment's trailing spaces leave a gap in the middle of
027100*    the line the way a fixed-width MOVE-and-concatenate would.
027200*    ----------------------------------------------------------
027300 ff060-Build-Summary.
027400     move     spaces to RES-SUMMARY.
027500     move     1 to EV-Sum-Ptr.
027600*
027700     if       EV-Has-Exclusions = zero
027800              string "No exclusions" delimited by size
027900                     into RES-SUMMARY with pointer EV-Sum-Ptr
028000              end-string
028100     else
028200              string "Has exclusions" delimited by size
028300                     into RES-SUMMARY with pointer EV-Sum-Ptr
028400              end-string.
028500*
028600     if       REQ-REQ-ACTIVE = "Y"
028700              if   RES-SAM-ACTIVE = "Y"
028800                   string "; active SAM" delimited by size
028900                          into RES-SUMMARY with pointer EV-Sum-Ptr
029000                   end-string
029100              else
029200                   string "; SAM not active/unknown"
029300                          delimited by size
029400                          into RES-SUMMARY with pointer EV-Sum-Ptr
029500                   end-string
029600              end-if.
029700*
029800     evaluate RES-SIZE-STATUS
029900         when "S"
030000             string "; size SMALL for " delimited by size
030100                    REQ-NAICS           delimited by size
030200                    into RES-SUMMARY with pointer EV-Sum-Ptr
030300             end-string
030400         when "O"
030500             string "; size OTS for "   delimited by size
030600                    REQ-NAICS           delimited by size
030700                    into RES-SUMMARY with pointer EV-Sum-Ptr
030800             end-string
030900         when other
031000             string "; size evidence required" delimited by size
031100                    into RES-SUMMARY with pointer EV-Sum-Ptr
031200             end-string
031300     end-evaluate.
031400*
031500 ff060-Exit.
031600     exit.
