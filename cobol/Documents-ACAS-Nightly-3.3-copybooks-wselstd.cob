000100*****************************************
000200*                                       *
000300*  Record Definition For Size Standard  *
000400*   Reference Table / Import File       *
000500*     (SIZESTD-FILE)                    *
000600*****************************************
000700* Field widths total 72 bytes - matches.
000800*
000900* 08/02/26 ska - Created for the SBA go/no-go batch recast.
001000* 12/02/26 jrh - Also used, unchanged, as the 01 for the in
001100*                memory size standards table built by EL040 -
001200*                one copybook, two homes, keeps the two in
001300*                step when a field ever changes.
001400*
001500 01  EL-Size-Std-Record.
001600     03  STD-NAICS               pic x(06).
001700     03  STD-TITLE               pic x(40).
001800     03  STD-BASIS               pic x(01).
001900*                          'R' receipts, 'E' employees.
002000     03  STD-THRESHOLD           pic 9(09)v99.
002100     03  STD-UNIT                pic x(10).
002200*                          "USD" or "EMPLOYEES".
002300     03  STD-FY                  pic 9(04).
002400*                          effective fiscal year.
