000100*****************************************
000200*                                       *
000300*  Record Definition For Eligibility    *
000400*   Request File (REQUEST-FILE)         *
000500*     Read Only - Sequential - Fixed    *
000600*****************************************
000700* Field widths total 78 bytes.
000800*
000900* 08/02/26 ska - Created for the SBA go/no-go batch recast.
001000* 11/02/26 jrh - CAGE widened 4 -> 5 to match SAM.gov format;
001100*                the old "77 byte" note below the table in the
001200*                requirements doc was never chased up - leave
001300*                as is, the fields here are what is read.
001400*
001500 01  EL-Request-Record.
001600     03  REQ-UEI                pic x(12).
001700     03  REQ-CAGE               pic x(05).
001800     03  REQ-LEGAL-NAME         pic x(40).
001900     03  REQ-NAICS              pic x(06).
002000     03  REQ-BASIS-KIND         pic x(01).
002100*                          'R' receipts, 'E' employees, space none.
002200     03  REQ-BASIS-VALUE        pic 9(11)v99.
002300*                          dollars or head count, zero if none given.
002400     03  REQ-REQ-ACTIVE         pic x(01).
002500*                          'Y' active SAM reg required (default),
002600*                          'N' do not require one.
