000100* SELECT clause for AUDIT-FILE - append only audit trail.
000200* 08/02/26 ska - Created.
000300     select EL-Audit-File assign to "AUDIT-FILE"
000400            organization is sequential
000500            file status  is EL-AUDF-STATUS.
