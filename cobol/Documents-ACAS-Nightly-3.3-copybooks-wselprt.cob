000100*****************************************
000200*                                       *
000300*  Print Line For The Eligibility       *
000400*   Run Report (RUN-REPORT)             *
000500*     132 Columns - Line Sequential     *
000600*****************************************
000700*
000800* 08/02/26 ska - Created.
000900*
001000 01  EL-Print-Line               pic x(132).
