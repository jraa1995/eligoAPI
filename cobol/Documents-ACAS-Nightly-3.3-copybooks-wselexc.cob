000100*****************************************
000200*                                       *
000300*  Record Definition For Exclusion      *
000400*   File (EXCLUSION-FILE)               *
000500*     Debarment / Exclusion List        *
000600*****************************************
000700* Field widths total 97 bytes - matches.
000800*
000900* 08/02/26 ska - Created for the SBA go/no-go batch recast.
001000* 12/02/26 jrh - Also used, unchanged, as the 01 for the in
001100*                memory exclusions table built by EL050 and
001200*                scanned in full for every request (no key -
001300*                a hit can be on UEI, CAGE or name).
001400*
001500 01  EL-Exclusion-Record.
001600     03  EXC-UEI                 pic x(12).
001700     03  EXC-CAGE                pic x(05).
001800     03  EXC-NAME                pic x(40).
001900     03  EXC-TYPE                pic x(20).
002000     03  EXC-STATUS              pic x(10).
002100     03  EXC-END-DATE            pic x(10).
002200*                          YYYY-MM-DD, held as text - not used
002300*                          in any comparison, display only.
