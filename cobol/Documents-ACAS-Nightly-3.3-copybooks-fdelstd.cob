000100* FD for SIZESTD-FILE.
000200* 08/02/26 ska - Created.
000300 fd  EL-Sizestd-File.
000400     copy "wselstd.cob".
