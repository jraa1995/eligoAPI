000100****************************************************************
000200*                                                               *
000300*               NAICS Code Validation And Title                *
000400*                       Lookup Subprogram                       *
000500*                                                               *
000600****************************************************************
000700 identification          division.
000800*
000900 program-id.             el020.
001000 author.                 J. R. Halvorsen.
001100 installation.           Halvorsen Data Systems - Contracts Div.
001200 date-written.           11/06/1987.
001300 date-compiled.
001400 security.               Copyright (C) 1987-2026 & later,
001500                          Halvorsen Data Systems.  Proprietary -
001600                          Licensed for use within the SBED
001700                          Eligibility Determination System only.
001800*
001900*    Remarks.            Checks that a NAICS code is 6 numeric
002000*                         digits and returns the industry title
002100*                         for the four codes this shop deals
002200*                         with day to day, else "Unknown NAICS".
002300*
002400*    Called modules.     None.
002500*    Called by.          el070 (Evaluator).
002600*
002700*    Error messages used. None - caller tests NV-VALID.
002800*
002900* Change log.
003000* 11/06/1987 jrh - 1.00 Created for the SBA Size Standards
003100*                       clearance run (batch card deck version).
003200* 02/09/1991 jrh - 1.01 Added 236220 and 336611 to the title
003300*                       table at the request of the Construction
003400*                       and Shipbuilding desks.               026
003500* 14/01/1999 tmc - 1.02 Y2K review - no date fields in this     026
003600*                       module, no change needed, noted only.   026
003700* 23/07/2009 tmc - 1.03 Migration to GnuCOBOL.  Dropped the     026
003800*                       card-image NV-NAICS-CD alternate view,  026
003900*                       kept as NV-Naics-Alt below for history. 026
004000* 08/02/2026 ska - 1.04 Recast for the batch go/no-go rework -  026
004100*                       renamed from the old SIZECODE module,   026
004200*                       widened title field to match SIZESTD.   026
004300*
004400 environment              division.
004500*
004600 copy "envdiv.cob".
004700*
004800 special-names.
004900     class NUMERIC-CLASS  is "0123456789".
005000*
005100 input-output             section.
005200 file-control.
005300*
005400 data                     division.
005500 file section.
005600 working-storage          section.
005700*
005800 77  prog-name             pic x(16) value "EL020 (1.04)".
005900*
006000 01  NV-Work-Counters.
006100     03  NV-Table-Sub      binary-char unsigned value zero.
006200     03  filler            pic x(01).
006300 01  NV-Work-Counters-Alt redefines NV-Work-Counters
006400                            pic x(02).
006500*    Byte view kept from the days the console dump of this area
006600*    was punched straight from the working-storage image - a
006700*    maintainer chasing a bad subscript could read it off the
006800*    dump without unpacking the binary field.
006900*
007000 01  NV-Title-Table.
007100     03  filler.
007200         05  filler        pic x(06) value "541511".
007300         05  filler        pic x(50)
007400             value "Custom Computer Programming Services".
007500     03  filler.
007600         05  filler        pic x(06) value "541512".
007700         05  filler        pic x(50)
007800             value "Computer Systems Design Services".
007900     03  filler.
008000         05  filler        pic x(06) value "236220".
008100         05  filler        pic x(50)
008200             value "Commercial and Institutional Building
008300-                   "Construction".
008400     03  filler.
008500         05  filler        pic x(06) value "336611".
008600         05  filler        pic x(50)
008700             value "Ship Building and Repairing".
008800 01  NV-Title-Redef redefines NV-Title-Table.
008900     03  NV-Title-Entry    occurs 4.
009000         05  NV-Tbl-Naics  pic x(06).
009100         05  NV-Tbl-Title  pic x(50).
009200*
009300 linkage                  section.
009400*
009500 01  NV-Linkage.
009600     03  NV-NAICS          pic x(06).
009700*    Card-image NAICS view - old SIZECODE deck carried the
009800*    2-digit sector ahead of the 4-digit detail code, and a
009900*    handful of ad-hoc sector-level reports still key off just
010000*    the first two digits, so the split is kept live here.
010100     03  NV-Naics-Alt redefines NV-NAICS.
010200         05  NV-Naics-Sector   pic x(02).
010300         05  NV-Naics-Detail   pic x(04).
010400     03  NV-VALID          pic x(01).
010500*                          'Y' valid, 'N' invalid.
010600     03  NV-TITLE          pic x(50).
010700*
010800 procedure division using NV-Linkage.
010900*
011000 gg000-Main.
011100     move     "N"    to NV-VALID.
011200     move     spaces to NV-TITLE.
011300     if       NV-NAICS is NUMERIC-CLASS
011400              move "Y" to NV-VALID
011500     else
011600              go to gg000-Exit.
011700*
011800     perform  ff020-Lookup-Title.
011900*
012000 gg000-Exit.
012100     goback.
012200*
012300 ff020-Lookup-Title.
012400     move     "Unknown NAICS" to NV-TITLE.
012500     move     zero to NV-Table-Sub.
012600     perform  ff025-Scan-One-Entry
012700             until NV-Table-Sub = 4.
012800*
012900 ff020-Exit.
013000     exit.
013100*
013200 ff025-Scan-One-Entry.
013300     add      1 to NV-Table-Sub.
013400     if       NV-Tbl-Naics (NV-Table-Sub) = NV-NAICS
013500              move NV-Tbl-Title (NV-Table-Sub) to NV-TITLE
013600              move 4 to NV-Table-Sub.
013700*
013800 ff025-Exit.
013900     exit.
