000100* FD for AUDIT-FILE.
000200* 08/02/26 ska - Created.
000300 fd  EL-Audit-File.
000400     copy "wselaud.cob".
