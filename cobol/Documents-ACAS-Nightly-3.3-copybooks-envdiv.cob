000100****************************************************
000200*                                                   *
000300*  Common Environment Division Entries             *
000400*     Copied Into Every SBED Batch Program         *
000500****************************************************
000600*
000700* 14/10/1998 jrh - Created, split out of the old per-program
000800*                  SOURCE/OBJECT-COMPUTER boilerplate so a single
000900*                  change here reaches every module.
001000* 09/03/2026 ska - Eligibility batch family (el010-el070) added
001100*                  to the using-program list below - no content
001200*                  change.
001300*
001400* Used by :  el010, el020, el030, el040, el050, el060, el070.
001500*
001600* NOTE:  Do NOT put a SPECIAL-NAMES paragraph in here.  Several
001700*        callers add their own SPECIAL-NAMES straight after this
001800*        COPY, and a paragraph may only be written once per
001900*        division.
002000*
002100 configuration           section.
002200 source-computer.        halvorsen-3090.
002300 object-computer.        halvorsen-3090.
