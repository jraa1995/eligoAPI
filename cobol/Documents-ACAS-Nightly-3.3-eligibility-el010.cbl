000100****************************************************************
000200*                                                               *
000300*      Bulk-Job Processor - Main Driver For The Eligibility     *
000400*             And Size/Go-No-Go Batch Determination             *
000500*                                                               *
000600****************************************************************
000700 identification          division.
000800*
000900 program-id.             el010.
001000 author.                 J. R. Halvorsen.
001100 installation.           Halvorsen Data Systems - Contracts Div.
001200 date-written.           25/06/1987.
001300 date-compiled.
001400 security.               Copyright (C) 1987-2026 & later,
001500                          Halvorsen Data Systems.  Proprietary -
001600                          Licensed for use within the SBED
001700                          Eligibility Determination System only.
001800*
001900*    Remarks.            Job step one and only for the small
002000*                         business go/no-go batch run.  Loads the
002100*                         size-standards and registry tables,
002200*                         reads REQUEST-FILE in queue order, CALLs
002300*                         the Evaluator once per request, writes
002400*                         one Eligibility Result record and one
002500*                         Audit record per request, then prints
002600*                         the end of job control-total report.
002700*
002800*    Called modules.     el040 (size table load), el050 (registry
002900*                         table load), el060 (audit open/write/
003000*                         close), el070 (Evaluator, per request).
003100*    Called by.          None - job step entry point.
003200*
003300*    Files used.         REQUEST-FILE  - input, eligibility queue.
003400*                         RESULT-FILE   - output, one rec/request.
003500*                         RUN-REPORT    - output, end of job
003600*                         totals.  (SIZESTD-FILE, ENTITY-FILE,
003700*                         EXCLUSION-FILE and AUDIT-FILE are
003800*                         opened inside EL040/EL050/EL060.)
003900*
004000* Change log.
004100* 25/06/1987 jrh - 1.00 Created as the overnight SBA size
004200*                       clearance run, card-image REQUEST deck.
004300* 14/03/1990 jrh - 1.01 Added the registry/debarment pass ahead
004400*                       of the size compare (SIZECODE was already
004500*                       separate by then).
004600* 15/01/1999 tmc - 1.02 Y2K review - totals block is all COMP    101
004700*                       counters, no date math here, no change.  101
004800* 09/09/2009 tmc - 1.03 Migration to GnuCOBOL - dropped the JCL   101
004900*                       SORT step that used to pre-sort REQUEST   101
005000*                       by NAICS; the current job runs requests    101
005100*                       in arrival order only.                     101
005200* 03/06/2012 tmc - 1.04 CCR renamed SAM by GSA - no change here,   101
005300*                       reason codes live in EL070/EL050.           101
005400* 13/02/2026 ska - 1.05 Recast as the batch go/no-go job driver -   101
005500*                       calls EL040/EL050 to load, EL070 per         101
005600*                       request, EL060 for the audit trail          101
005700*                       (SBED-2026-020).  Detail-echo section of     101
005800*                       the run report now gated on UPSI-0 so a      101
005900*                       quiet run can be requested from the JCL.     101
006000*
006100 environment              division.
006200*
006300 copy "envdiv.cob".
006400*
006500 special-names.
006600     class NUMERIC-CLASS  is "0123456789"
006700     c01                  is TOP-OF-FORM
006800     UPSI-0 on status     is BB-Detail-Wanted
006900            off status    is BB-Detail-Not-Wanted.
007000*                          UPSI-0 on = also echo one detail line
007100*                          per request to the run report.
007200*
007300 input-output             section.
007400 file-control.
007500     copy "selelreq.cob".
007600     copy "selelres.cob".
007700     copy "selelprt.cob".
007800*
007900 data                     division.
008000 file section.
008100     copy "fdelreq.cob".
008200     copy "fdelres.cob".
008300     copy "fdelprt.cob".
008400*
008500 working-storage          section.
008600*
008700 77  prog-name             pic x(16) value "EL010 (1.05)".
008800 77  BB-Req-EOF-Switch     pic x(01) value "N".
008900     88  BB-No-More-Requests      value "Y".
009000*
009100 01  BB-File-Statuses.
009200     03  EL-REQ-STATUS     pic xx.
009300     03  EL-RESF-STATUS    pic xx.
009400     03  EL-RPT-STATUS     pic xx.
009500     03  filler            pic x(01).
009600*
009700*    ----------------------------------------------------------
009800*    Control totals - every counter COMP, per house standard,
009900*    since these are pure tallies and never printed straight
010000*    out of a COMP field (they are moved to a zero-suppressed
010100*    edited field first, down in hh080).
010200*    ----------------------------------------------------------
010300 01  BB-Control-Totals.
010400     03  BB-Tot-Read           binary-long unsigned value zero.
010500     03  BB-Tot-Eligible       binary-long unsigned value zero.
010600     03  BB-Tot-Not-Eligible   binary-long unsigned value zero.
010700     03  BB-Tot-Size-Small     binary-long unsigned value zero.
010800     03  BB-Tot-Size-Ots       binary-long unsigned value zero.
010900     03  BB-Tot-Size-Unknown   binary-long unsigned value zero.
011000     03  BB-Tot-With-Exclusion binary-long unsigned value zero.
011100     03  BB-Tot-Std-Imported   binary-long unsigned value zero.
011200     03  BB-Tot-Done           binary-long unsigned value zero.
011300     03  filler                pic x(01).
011400*
011500*    Old card-deck run kept read/eligible as a packed pair the
011600*    operator read straight off the console log - not used by
011700*    any live logic now, kept only so the byte layout matches
011800*    what a pre-2026 dump of this area would have shown.
011900 01  BB-Read-Eligible-Pair.
012000     03  BB-Pair-Read      pic 9(05).
012100     03  BB-Pair-Eligible  pic 9(05).
012200 01  BB-Read-Eligible-Alt redefines BB-Read-Eligible-Pair.
012300     03  BB-Pair-Combined  pic 9(10).
012400*
012500*    ----------------------------------------------------------
012600*    Linkage work areas for the three table-server/evaluator
012700*    CALLs.  Declared here rather than COPYd, the same way this
012800*    shop's older batch drivers built their CALL-USING areas by
012900*    hand when only one program on the CALL chain used them.
013000*    ----------------------------------------------------------
013100 01  BB-Size-Load-Linkage.
013200     03  BB-SL-FUNCTION    pic x(01) value "L".
013300     03  BB-SL-NAICS       pic x(06).
013400     03  BB-SL-FOUND       pic x(01).
013500     03  BB-SL-IMPORT-CT   pic 9(07).
013600     03  BB-SL-TITLE       pic x(40).
013700     03  BB-SL-BASIS       pic x(01).
013800     03  BB-SL-THRESHOLD   pic 9(09)v99.
013900     03  BB-SL-UNIT        pic x(10).
014000     03  BB-SL-FY          pic 9(04).
014100 01  BB-Size-Load-Linkage-Alt redefines BB-Size-Load-Linkage.
014200     03  filler            pic x(81).
014300*
014400 01  BB-Registry-Load-Linkage.
014500     03  BB-RL-FUNCTION    pic x(01) value "L".
014600     03  BB-RL-UEI         pic x(12).
014700     03  BB-RL-CAGE        pic x(05).
014800     03  BB-RL-NAME        pic x(40).
014900     03  BB-RL-EXCL-COUNT  pic 9(03).
015000     03  BB-RL-ENT-FOUND   pic x(01).
015100     03  BB-RL-ENT-STATUS  pic x(01).
015200     03  BB-RL-RESOLVED-UEI  pic x(12).
015300     03  BB-RL-RESOLVED-CAGE pic x(05).
015400     03  BB-RL-LOAD-ENT-CT pic 9(07).
015500     03  BB-RL-LOAD-EXC-CT pic 9(07).
015600 01  BB-Registry-Load-Linkage-Alt
015700                            redefines BB-Registry-Load-Linkage.
015800     03  filler            pic x(94).
015900*
016000 01  BB-Audit-Linkage.
016100     03  BB-AW-FUNCTION    pic x(01).
016200     03  BB-AW-ROUTE       pic x(30) value "ELIGIBILITY-CHECK".
016300     03  BB-AW-NAICS       pic x(06).
016400     03  BB-AW-UEI         pic x(12).
016500     03  BB-AW-ELIGIBLE    pic x(01).
016600     03  BB-AW-SUMMARY     pic x(80).
016700*
016800*    ----------------------------------------------------------
016900*    Print work areas for the run report.  Header and totals
017000*    lines are built into EL-Print-Line, one WRITE per line,
017100*    the way vacprint/pyrgstr build their detail lines in this
017200*    shop - no Report Writer on a plain end of job dump.
017300*    ----------------------------------------------------------
017400 01  BB-Header-Line.
017500     03  filler            pic x(16) value "SBED RUN REPORT".
017600     03  filler            pic x(04) value spaces.
017700     03  BB-Hdr-Prog       pic x(16).
017800     03  filler            pic x(04) value spaces.
017900     03  filler            pic x(09) value "RUN DATE ".
018000     03  BB-Hdr-Date       pic x(10).
018100     03  filler            pic x(73) value spaces.
018200*
018300 01  BB-Run-Date-Work.
018400     03  BB-RD-CCYY        pic 9(04).
018500     03  BB-RD-MM          pic 9(02).
018600     03  BB-RD-DD          pic 9(02).
018700 01  BB-Run-Date-Edit.
018800     03  BB-RDE-MM         pic 9(02).
018900     03  BB-RDE-SLASH1     pic x(01).
019000     03  BB-RDE-DD         pic 9(02).
019100     03  BB-RDE-SLASH2     pic x(01).
019200     03  BB-RDE-CCYY       pic 9(04).
019300*
019400 01  BB-Detail-Line.
019500     03  filler            pic x(04) value spaces.
019600     03  BB-Det-Index      pic z(4)9.
019700     03  filler            pic x(02) value spaces.
019800     03  BB-Det-Naics      pic x(06).
019900     03  filler            pic x(02) value spaces.
020000     03  BB-Det-Uei        pic x(12).
020100     03  filler            pic x(02) value spaces.
020200     03  BB-Det-Eligible   pic x(01).
020300     03  filler            pic x(02) value spaces.
020400     03  BB-Det-Size       pic x(01).
020500     03  filler            pic x(95) value spaces.
020600*
020700 01  BB-Totals-Line.
020800     03  BB-Tot-Label      pic x(28).
020900     03  BB-Tot-Field      pic zzzz9.
021000     03  filler            pic x(99) value spaces.
021100*
021200 01  BB-Status-Line.
021300     03  filler            pic x(15) value "JOB COMPLETE  ".
021400     03  filler            pic x(05) value "DONE=".
021500     03  BB-Stat-Done      pic zzzz9.
021600     03  filler            pic x(04) value " OF ".
021700     03  BB-Stat-Total     pic zzzz9.
021800     03  filler            pic x(98) value spaces.
021900*
022000 procedure division.
022100*
022200 gg000-Main.
022300     perform  ff010-Open-Files       thru ff010-Exit.
022400     perform  ff020-Load-Reference   thru ff020-Exit.
022500     perform  ff030-Process-Requests thru ff030-Exit.
022600     perform  ff040-Print-Report     thru ff040-Exit.
022700     perform  ff050-Close-Files      thru ff050-Exit.
022800     stop     run.
022900*
023000 ff010-Open-Files.
023100     open     input  EL-Request-File.
023200     if       EL-REQ-STATUS not = "00"
023300              display "EL010 - REQUEST-FILE OPEN FAILED, STATUS="
023400                      EL-REQ-STATUS
023500              stop run.
023600*
023700     open     output EL-Result-File.
023800     if       EL-RESF-STATUS not = "00"
023900              display "EL010 - RESULT-FILE OPEN FAILED, STATUS="
024000                      EL-RESF-STATUS
024100              stop run.
024200*
024300     open     output EL-Report-File.
024400     if       EL-RPT-STATUS not = "00"
024500              display "EL010 - RUN-REPORT OPEN FAILED, STATUS="
024600                      EL-RPT-STATUS
024700              stop run.
024800*
024900     move     "O" to BB-AW-FUNCTION.
025000     call     "el060" using BB-Audit-Linkage.
025100*
025200 ff010-Exit.
025300     exit.
025400*
025500 ff020-Load-Reference.
025600     call     "el040" using BB-Size-Load-Linkage.
025700     move     BB-SL-IMPORT-CT to BB-Tot-Std-Imported.
025800*
025900     call     "el050" using BB-Registry-Load-Linkage.
026000*
026100 ff020-Exit.
026200     exit.
026300*
026400 ff030-Process-Requests.
026500     move     "N" to BB-Req-EOF-Switch.
026600     perform  hh010-Read-Request-Record.
026700     perform  hh020-Process-One-Request
026800             until BB-No-More-Requests.
026900*
027000 ff030-Exit.
027100     exit.
027200*
027300 hh010-Read-Request-Record.
027400     read     EL-Request-File
027500         at end move "Y" to BB-Req-EOF-Switch.
027600*
027700 hh010-Exit.
027800     exit.
027900*
028000 hh020-Process-One-Request.
028100     move     spaces to EL-Result-Record.
028200     move     BB-Tot-Read to RES-INDEX.
028300*
028400     call     "el070" using EL-Request-Record EL-Result-Record.
028500*
028600     perform  hh030-Tally-One-Result     thru hh030-Exit.
028700     perform  hh040-Write-Result-Record  thru hh040-Exit.
028800     perform  hh050-Write-One-Audit      thru hh050-Exit.
028900*
029000     if       BB-Detail-Wanted
029100              perform hh060-Echo-Detail-Line thru hh060-Exit.
029200*
029300     add      1 to BB-Tot-Read.
029400     add      1 to BB-Tot-Done.
029500*
029600     perform  hh010-Read-Request-Record.
029700*
029800 hh020-Exit.
029900     exit.
030000*
030100 hh030-Tally-One-Result.
030200     if       RES-ELIGIBLE = "Y"
030300              add 1 to BB-Tot-Eligible
030400     else
030500              add 1 to BB-Tot-Not-Eligible.
030600*
030700     evaluate RES-SIZE-STATUS
030800         when "S"
030900             add 1 to BB-Tot-Size-Small
031000         when "O"
031100             add 1 to BB-Tot-Size-Ots
031200         when other
031300             add 1 to BB-Tot-Size-Unknown
031400     end-evaluate.
031500*
031600     if       RES-EXCL-COUNT > zero
031700              add 1 to BB-Tot-With-Exclusion.
031800*
031900 hh030-Exit.
032000     exit.
032100*
032200 hh040-Write-Result-Record.
032300     write    EL-Result-Record.
032400     if       EL-RESF-STATUS not = "00"
032500              display "EL010 - RESULT-FILE WRITE FAILED, STATUS="
032600                      EL-RESF-STATUS.
032700*
032800 hh040-Exit.
032900     exit.
033000*
033100 hh050-Write-One-Audit.
033200     move     "W"           to BB-AW-FUNCTION.
033300     move     RES-NAICS     to BB-AW-NAICS.
033400     move     RES-UEI       to BB-AW-UEI.
033500     move     RES-ELIGIBLE  to BB-AW-ELIGIBLE.
033600     move     RES-SUMMARY   to BB-AW-SUMMARY.
033700     call     "el060" using BB-Audit-Linkage.
033800*
033900 hh050-Exit.
034000     exit.
034100*
034200 hh060-Echo-Detail-Line.
034300     move     spaces        to BB-Detail-Line.
034400     move     RES-INDEX     to BB-Det-Index.
034500     move     RES-NAICS     to BB-Det-Naics.
034600     move     RES-UEI       to BB-Det-Uei.
034700     move     RES-ELIGIBLE  to BB-Det-Eligible.
034800     move     RES-SIZE-STATUS to BB-Det-Size.
034900     move     BB-Detail-Line to EL-Print-Line.
035000     write    EL-Print-Line.
035100*
035200 hh060-Exit.
035300     exit.
035400*
035500*    ----------------------------------------------------------
035600*    Single-page, no control breaks - header, optional detail
035700*    section, totals block, status line.  This shop's SORT/
035800*    print jobs page on a count; a one-shot totals dump like
035900*    this one does not need to.
036000*    ----------------------------------------------------------
036100 ff040-Print-Report.
036200     perform  hh070-Build-Header-Line thru hh070-Exit.
036300     move     BB-Header-Line to EL-Print-Line.
036400     write    EL-Print-Line after advancing TOP-OF-FORM.
036500*
036600     move     spaces to EL-Print-Line.
036700     write    EL-Print-Line.
036800*
036900     move     "REQUESTS READ .............." to BB-Tot-Label.
037000     move     BB-Tot-Read           to BB-Tot-Field.
037100     perform  hh080-Write-Totals-Line thru hh080-Exit.
037200*
037300     move     "ELIGIBLE ..................." to BB-Tot-Label.
037400     move     BB-Tot-Eligible       to BB-Tot-Field.
037500     perform  hh080-Write-Totals-Line thru hh080-Exit.
037600*
037700     move     "NOT ELIGIBLE ..............." to BB-Tot-Label.
037800     move     BB-Tot-Not-Eligible   to BB-Tot-Field.
037900     perform  hh080-Write-Totals-Line thru hh080-Exit.
038000*
038100     move     "SIZE SMALL ................." to BB-Tot-Label.
038200     move     BB-Tot-Size-Small     to BB-Tot-Field.
038300     perform  hh080-Write-Totals-Line thru hh080-Exit.
038400*
038500     move     "SIZE OTHER-THAN-SMALL ......" to BB-Tot-Label.
038600     move     BB-Tot-Size-Ots       to BB-Tot-Field.
038700     perform  hh080-Write-Totals-Line thru hh080-Exit.
038800*
038900     move     "SIZE UNKNOWN ..............." to BB-Tot-Label.
039000     move     BB-Tot-Size-Unknown   to BB-Tot-Field.
039100     perform  hh080-Write-Totals-Line thru hh080-Exit.
039200*
039300     move     "REQUESTS WITH EXCLUSIONS ..." to BB-Tot-Label.
039400     move     BB-Tot-With-Exclusion to BB-Tot-Field.
039500     perform  hh080-Write-Totals-Line thru hh080-Exit.
039600*
039700     move     "SIZE STANDARDS IMPORTED ...." to BB-Tot-Label.
039800     move     BB-Tot-Std-Imported   to BB-Tot-Field.
039900     perform  hh080-Write-Totals-Line thru hh080-Exit.
040000*
040100     move     spaces to EL-Print-Line.
040200     write    EL-Print-Line.
040300*
040400     move     BB-Tot-Done to BB-Stat-Done.
040500     move     BB-Tot-Read to BB-Stat-Total.
040600     move     BB-Status-Line to EL-Print-Line.
040700     write    EL-Print-Line.
040800*
040900 ff040-Exit.
041000     exit.
041100*
041200*    Note - the literal filler text ("SBED RUN REPORT", "RUN
041300*    DATE ") comes from the VALUE clauses on BB-Header-Line
041400*    itself; only the two variable fields are moved here.
041500 hh070-Build-Header-Line.
041600     move     prog-name to BB-Hdr-Prog.
041700     accept   BB-Run-Date-Work from date YYYYMMDD.
041800     move     BB-RD-MM   to BB-RDE-MM.
041900     move     "/"        to BB-RDE-SLASH1.
042000     move     BB-RD-DD   to BB-RDE-DD.
042100     move     "/"        to BB-RDE-SLASH2.
042200     move     BB-RD-CCYY to BB-RDE-CCYY.
042300     move     BB-Run-Date-Edit to BB-Hdr-Date.
042400*
042500 hh070-Exit.
042600     exit.
042700*
042800 hh080-Write-Totals-Line.
042900     move     BB-Totals-Line to EL-Print-Line.
043000     write    EL-Print-Line.
043100*
043200 hh080-Exit.
043300     exit.
043400*
043500 ff050-Close-Files.
043600     move     "C" to BB-AW-FUNCTION.
043700     call     "el060" using BB-Audit-Linkage.
043800*
043900     close    EL-Request-File.
044000     close    EL-Result-File.
044100     close    EL-Report-File.
044200*
044300 ff050-Exit.
044400     exit.
