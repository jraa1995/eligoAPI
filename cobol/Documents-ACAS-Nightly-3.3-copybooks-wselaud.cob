000100*****************************************
000200*                                       *
000300*  Record Definition For Audit File     *
000400*   (AUDIT-FILE)                        *
000500*     Append Only - One Per Evaluation  *
000600*****************************************
000700* Field widths total 148 bytes - matches
000800* exactly.  No spare filler here on
000900* purpose - this is an audited fixed
001000* interchange record and every byte of
001100* it is already spoken for; borrowing a
001200* byte off a named field to make room
001300* for a filler would move the very
001400* fields the auditors key on.
001500*
001600* 08/02/26 ska - Created for the SBA go/no-go batch recast.
001700*
001800 01  EL-Audit-Record.
001900     03  AUD-TS                  pic x(19).
002000*                          run timestamp, YYYY-MM-DDTHH:MM:SS.
002100     03  AUD-ROUTE               pic x(30).
002200*                          process name, e.g. ELIGIBILITY-CHECK.
002300     03  AUD-NAICS               pic x(06).
002400     03  AUD-UEI                 pic x(12).
002500     03  AUD-ELIGIBLE            pic x(01).
002600     03  AUD-SUMMARY             pic x(80).
