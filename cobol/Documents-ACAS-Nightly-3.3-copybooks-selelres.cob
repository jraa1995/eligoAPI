000100* SELECT clause for RESULT-FILE - one result rec per request.
000200* 08/02/26 ska - Created.
000300     select EL-Result-File assign to "RESULT-FILE"
000400            organization is sequential
000500            file status  is EL-RESF-STATUS.
