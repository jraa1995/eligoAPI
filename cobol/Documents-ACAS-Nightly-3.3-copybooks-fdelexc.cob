000100* FD for EXCLUSION-FILE.
000200* 08/02/26 ska - Created.
000300 fd  EL-Exclusion-File.
000400     copy "wselexc.cob".
