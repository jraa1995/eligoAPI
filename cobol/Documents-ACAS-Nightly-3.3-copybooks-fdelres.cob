000100* FD for RESULT-FILE.
000200* 08/02/26 ska - Created.
000300 fd  EL-Result-File.
000400     copy "wselres.cob".
