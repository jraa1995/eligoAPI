000100****************************************************************
000200*                                                               *
000300*        Registry Table Server - Loads The Entity Master        *
000400*      And Exclusions File, Answers Registration And            *
000500*                  Exclusion Enquiries                          *
000600*                                                               *
000700****************************************************************
000800 identification          division.
000900*
001000 program-id.             el050.
001100 author.                 S. K. Aldrich.
001200 installation.           Halvorsen Data Systems - Contracts Div.
001300 date-written.           17/05/1990.
001400 date-compiled.
001500 security.               Copyright (C) 1990-2026 & later,
001600                          Halvorsen Data Systems.  Proprietary -
001700                          Licensed for use within the SBED
001800                          Eligibility Determination System only.
001900*
002000*    Remarks.            Table server for the registry master
002100*                         and exclusions tables.  Called once
002200*                         with RL-Function = "L" to load both
002300*                         files, then called once per request
002400*                         with "X" for the exclusion count and
002500*                         "R" for the registration lookup.
002600*                         Tables stay resident between calls -
002700*                         this program must NOT run as INITIAL.
002800*
002900*    Called modules.     None.
003000*    Called by.          el010 (load), el070 (exclusion check
003100*                         and registration lookup).
003200*
003300*    Files used.         ENTITY-FILE   - registry master, must
003400*                                         arrive sorted by UEI.
003500*                         EXCLUSION-FILE - excluded parties.
003600*
003700* Change log.
003800* 17/05/1990 ska - 1.00 Created as the standalone debarment
003900*                       clearance edit run against the monthly
004000*                       GSA tape.
004100* 08/12/1994 ska - 1.01 Added the CAGE-code fallback lookup for
004200*                       entities with no identifier on the tape.
004300* 19/01/1999 tmc - 1.02 Y2K review - EXC-END-DATE already carried
004400*                       a 4-digit year, no change required.       051
004500* 03/06/2012 tmc - 1.03 Central Contractor Registration file
004600*                       renamed System for Award Management
004700*                       (SAM) by GSA - field names updated to
004800*                       match, logic unchanged.
004900* 10/02/2026 ska - 1.04 Recast as a resident table server for     051
005000*                       the batch go/no-go run; entity table       051
005100*                       now searched with SEARCH ALL instead of    051
005200*                       the old sequential scan (SBED-2026-014).   051
005300*
005400 environment              division.
005500*
005600 copy "envdiv.cob".
005700*
005800 special-names.
005900     class NUMERIC-CLASS  is "0123456789".
006000*
006100 input-output             section.
006200 file-control.
006300     copy "selelent.cob".
006400     copy "selelexc.cob".
006500*
006600 data                     division.
006700 file section.
006800     copy "fdelent.cob".
006900     copy "fdelexc.cob".
007000*
007100 working-storage          section.
007200*
007300 77  prog-name             pic x(16) value "EL050 (1.04)".
007400 77  RL-EOF-Switch         pic x(01) value "N".
007500     88  RL-End-Of-File            value "Y".
007600 77  RL-Sequence-Error-Ctr binary-long unsigned value zero.
007700*
007800 01  RL-File-Statuses.
007900     03  EL-ENT-STATUS     pic xx.
008000     03  EL-EXC-STATUS     pic xx.
008100     03  filler            pic x(01).
008200*
008300 01  RL-Work-Counters.
008400     03  RL-Ent-Count      binary-long unsigned value zero.
008500     03  RL-Exc-Count      binary-long unsigned value zero.
008600     03  RL-Exc-Sub        binary-long unsigned value zero.
008700     03  RL-Ent-Scan-Sub   binary-long unsigned value zero.
008800     03  RL-Prior-UEI      pic x(12) value low-values.
008900*    Old GSA tape carried the UEI as a 2-digit region prefix
009000*    plus a 10-digit body - kept here so a maintainer chasing a
009100*    pre-2012 sequence break can still see the split.
009200     03  RL-Prior-UEI-Alt redefines RL-Prior-UEI.
009300         05  RL-Prior-UEI-Region  pic x(02).
009400         05  RL-Prior-UEI-Body    pic x(10).
009500     03  filler            pic x(01).
009600*
009700*    ----------------------------------------------------------
009800*    Resident registry master table - loaded in UEI sequence so
009900*    it can be probed with SEARCH ALL.  2000 rows covers this
010000*    shop's largest single run comfortably.
010100*    ----------------------------------------------------------
010200 01  RL-Entity-Table.
010300     03  RL-Ent-Entry      occurs 2000 times
010400                            ascending key RL-Tbl-Ent-UEI
010500                            indexed by RL-Ent-Idx.
010600         05  RL-Tbl-Ent-UEI    pic x(12).
010700         05  RL-Tbl-Ent-CAGE   pic x(05).
010800         05  RL-Tbl-Ent-NAME   pic x(40).
010900         05  RL-Tbl-Ent-STATUS pic x(01).
011000 01  RL-Entity-Table-Alt redefines RL-Entity-Table.
011100     03  RL-Ent-Row        occurs 2000 times
011200                            pic x(58).
011300*
011400*    Exclusions table - no natural order to sort on, so it is
011500*    scanned straight through, once per request, on RL-Function
011600*    "X".
011700*
011800 01  RL-Exclusion-Table.
011900     03  RL-Exc-Entry      occurs 2000 times.
012000         05  RL-Tbl-Exc-UEI    pic x(12).
012100         05  RL-Tbl-Exc-CAGE   pic x(05).
012200         05  RL-Tbl-Exc-NAME   pic x(40).
012300         05  RL-Tbl-Exc-TYPE   pic x(20).
012400         05  RL-Tbl-Exc-STAT   pic x(10).
012500         05  RL-Tbl-Exc-END    pic x(10).
012600 01  RL-Exclusion-Table-Alt redefines RL-Exclusion-Table.
012700     03  RL-Exc-Row        occurs 2000 times
012800                            pic x(97).
012900*
013000 linkage                  section.
013100*
013200 01  RL-Linkage.
013300     03  RL-FUNCTION       pic x(01).
013400*                          'L' load, 'X' excl check, 'R' lookup.
013500     03  RL-UEI            pic x(12).
013600     03  RL-CAGE           pic x(05).
013700     03  RL-NAME           pic x(40).
013800     03  RL-EXCL-COUNT     pic 9(03).
013900     03  RL-ENT-FOUND      pic x(01).
014000     03  RL-ENT-STATUS     pic x(01).
014100     03  RL-RESOLVED-UEI   pic x(12).
014200     03  RL-RESOLVED-CAGE  pic x(05).
014300     03  RL-LOAD-ENT-COUNT pic 9(07).
014400     03  RL-LOAD-EXC-COUNT pic 9(07).
014500*
014600 procedure division using RL-Linkage.
014700*
014800 gg000-Main.
014900     evaluate RL-FUNCTION
015000         when "L"
015100             perform hh010-Load-Both-Files thru hh010-Exit
015200         when "X"
015300             perform hh040-Count-Exclusions thru hh040-Exit
015400         when "R"
015500             perform hh060-Lookup-Registration thru hh060-Exit
015600         when other
015700             move "N" to RL-ENT-FOUND
015800     end-evaluate.
015900     goback.
016000*
016100 hh010-Load-Both-Files.
016200     move zero      to RL-Ent-Count RL-Exc-Count.
016300     move low-values to RL-Prior-UEI.
016400     move zero      to RL-Sequence-Error-Ctr.
016500*
016600     open input EL-Entity-File.
016700     if       EL-ENT-STATUS not = "00"
016800              display "EL050 - ENTITY-FILE OPEN FAILED, STATUS="
016900                      EL-ENT-STATUS
017000              go to hh010-Exit.
017100     move "N" to RL-EOF-Switch.
017200     perform hh015-Read-Entity-Record.
017300     perform hh020-Store-One-Entity
017400             until RL-End-Of-File.
017500     close EL-Entity-File.
017600*
017700     open input EL-Exclusion-File.
017800     if       EL-EXC-STATUS not = "00"
017900              display "EL050 - EXCLUSION-FILE OPEN FAILED, STAT="
018000                      EL-EXC-STATUS
018100              go to hh010-Exit.
018200     move "N" to RL-EOF-Switch.
018300     perform hh025-Read-Exclusion-Record.
018400     perform hh030-Store-One-Exclusion
018500             until RL-End-Of-File.
018600     close EL-Exclusion-File.
018700*
018800     move RL-Ent-Count to RL-LOAD-ENT-COUNT.
018900     move RL-Exc-Count to RL-LOAD-EXC-COUNT.
019000*
019100 hh010-Exit.
019200     exit.
019300*
019400 hh015-Read-Entity-Record.
019500     read EL-Entity-File
019600         at end move "Y" to RL-EOF-Switch.
019700*
019800 hh015-Exit.
019900     exit.
020000*
020100 hh020-Store-One-Entity.
020200     if       ENT-UEI < RL-Prior-UEI
020300              add 1 to RL-Sequence-Error-Ctr
020400              display "EL050 - ENTITY-FILE OUT OF SEQUENCE AT "
020500                      RL-Ent-Count.
020600     move     ENT-UEI to RL-Prior-UEI.
020700*
020800     add      1 to RL-Ent-Count.
020900     move     ENT-UEI    to RL-Tbl-Ent-UEI (RL-Ent-Count).
021000     move     ENT-CAGE   to RL-Tbl-Ent-CAGE (RL-Ent-Count).
021100     move     ENT-LEGAL-NAME to RL-Tbl-Ent-NAME (RL-Ent-Count).
021200     move     ENT-STATUS to RL-Tbl-Ent-STATUS (RL-Ent-Count).
021300*
021400     perform  hh015-Read-Entity-Record.
021500*
021600 hh020-Exit.
021700     exit.
021800*
021900 hh025-Read-Exclusion-Record.
022000     read EL-Exclusion-File
022100         at end move "Y" to RL-EOF-Switch.
022200*
022300 hh025-Exit.
022400     exit.
022500*
022600 hh030-Store-One-Exclusion.
022700     add      1 to RL-Exc-Count.
022800     move     EXC-UEI      to RL-Tbl-Exc-UEI (RL-Exc-Count).
022900     move     EXC-CAGE     to RL-Tbl-Exc-CAGE (RL-Exc-Count).
023000     move     EXC-NAME     to RL-Tbl-Exc-NAME (RL-Exc-Count).
023100     move     EXC-TYPE     to RL-Tbl-Exc-TYPE (RL-Exc-Count).
023200     move     EXC-STATUS   to RL-Tbl-Exc-STAT (RL-Exc-Count).
023300     move     EXC-END-DATE to RL-Tbl-Exc-END (RL-Exc-Count).
023400*
023500     perform  hh025-Read-Exclusion-Record.
023600*
023700 hh030-Exit.
023800     exit.
023900*
024000*    ----------------------------------------------------------
024100*    OR across the three identifiers - a blank request field
024200*    never matches, so a party excluded under a name we were
024300*    not given cannot false-hit on spaces.
024400*    ----------------------------------------------------------
024500 hh040-Count-Exclusions.
024600     move     zero to RL-EXCL-COUNT.
024700     move     zero to RL-Exc-Sub.
024800     perform  hh045-Test-One-Exclusion
024900             until RL-Exc-Sub = RL-Exc-Count.
025000*
025100 hh040-Exit.
025200     exit.
025300*
025400 hh045-Test-One-Exclusion.
025500     add      1 to RL-Exc-Sub.
025600     if       (RL-UEI  not = spaces
025700                     and RL-UEI  = RL-Tbl-Exc-UEI (RL-Exc-Sub))
025800        or     (RL-CAGE not = spaces
025900                     and RL-CAGE = RL-Tbl-Exc-CAGE (RL-Exc-Sub))
026000        or     (RL-NAME not = spaces
026100                     and RL-NAME = RL-Tbl-Exc-NAME (RL-Exc-Sub))
026200              add 1 to RL-EXCL-COUNT.
026300*
026400 hh045-Exit.
026500     exit.
026600*
026700*    ----------------------------------------------------------
026800*    Priority order UEI, then CAGE, then legal name - first
026900*    match wins.  UEI is the binary search; CAGE and name are
027000*    straight scans, the table not being ordered on either.
027100*    ----------------------------------------------------------
027200 hh060-Lookup-Registration.
027300     move     "N"    to RL-ENT-FOUND.
027400     move     space  to RL-ENT-STATUS.
027500     move     spaces to RL-RESOLVED-UEI RL-RESOLVED-CAGE.
027600*
027700     if       RL-UEI = spaces
027800              go to hh065-Try-Cage.
027900*
028000     search all RL-Ent-Entry
028100         at end
028200             go to hh065-Try-Cage
028300         when RL-Tbl-Ent-UEI (RL-Ent-Idx) = RL-UEI
028400             move "Y" to RL-ENT-FOUND
028500             move RL-Tbl-Ent-STATUS (RL-Ent-Idx) to RL-ENT-STATUS
028600             move RL-Tbl-Ent-UEI (RL-Ent-Idx)
028700               to RL-RESOLVED-UEI
028800             move RL-Tbl-Ent-CAGE (RL-Ent-Idx)
028900               to RL-RESOLVED-CAGE
029000             go to hh060-Exit.
029100*
029200 hh065-Try-Cage.
029300     if       RL-CAGE = spaces
029400              go to hh070-Try-Name.
029500     move     zero to RL-Ent-Scan-Sub.
029600     perform  hh066-Scan-One-For-Cage
029700             until RL-Ent-Scan-Sub = RL-Ent-Count
029800                or RL-ENT-FOUND = "Y".
029900     if       RL-ENT-FOUND = "Y"
030000              go to hh060-Exit.
030100*
030200 hh070-Try-Name.
030300     if       RL-NAME = spaces
030400              go to hh060-Exit.
030500     move     zero to RL-Ent-Scan-Sub.
030600     perform  hh071-Scan-One-For-Name
030700             until RL-Ent-Scan-Sub = RL-Ent-Count
030800                or RL-ENT-FOUND = "Y".
030900*
031000 hh060-Exit.
031100     exit.
031200*
031300 hh066-Scan-One-For-Cage.
031400     add      1 to RL-Ent-Scan-Sub.
031500     if       RL-Tbl-Ent-CAGE (RL-Ent-Scan-Sub) = RL-CAGE
031600              move "Y" to RL-ENT-FOUND
031700              move RL-Tbl-Ent-STATUS (RL-Ent-Scan-Sub)
031800                to RL-ENT-STATUS
031900              move RL-Tbl-Ent-UEI (RL-Ent-Scan-Sub)
032000                to RL-RESOLVED-UEI
032100              move RL-Tbl-Ent-CAGE (RL-Ent-Scan-Sub)
032200                to RL-RESOLVED-CAGE.
032300*
032400 hh066-Exit.
032500     exit.
032600*
032700 hh071-Scan-One-For-Name.
032800     add      1 to RL-Ent-Scan-Sub.
032900     if       RL-Tbl-Ent-NAME (RL-Ent-Scan-Sub) = RL-NAME
033000              move "Y" to RL-ENT-FOUND
033100              move RL-Tbl-Ent-STATUS (RL-Ent-Scan-Sub)
033200                to RL-ENT-STATUS
033300              move RL-Tbl-Ent-UEI (RL-Ent-Scan-Sub)
033400                to RL-RESOLVED-UEI
033500              move RL-Tbl-Ent-CAGE (RL-Ent-Scan-Sub)
033600                to RL-RESOLVED-CAGE.
033700*
033800 hh071-Exit.
033900     exit.
