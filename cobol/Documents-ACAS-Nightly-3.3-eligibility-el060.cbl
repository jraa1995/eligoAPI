000100****************************************************************
000200*                                                               *
000300*     Audit Trail Writer - Opens, Writes And Closes The         *
000400*             AUDIT-FILE For The Eligibility Run                *
000500*                                                               *
000600****************************************************************
000700 identification          division.
000800*
000900 program-id.             el060.
001000 author.                 P. Nagy.
001100 installation.           Halvorsen Data Systems - Contracts Div.
001200 date-written.           04/04/1992.
001300 date-compiled.
001400 security.               Copyright (C) 1992-2026 & later,
001500                          Halvorsen Data Systems.  Proprietary -
001600                          Licensed for use within the SBED
001700                          Eligibility Determination System only.
001800*
001900*    Remarks.            Keeps the AUDIT-FILE open for the
002000*                         whole run so el010 does not have to
002100*                         carry a file handle of its own.
002200*                         Called with AW-Function = "O" once to
002300*                         open, "W" once per evaluated request
002400*                         to write a record, and "C" once to
002500*                         close.  This program must NOT run as
002600*                         INITIAL - the file has to stay open
002700*                         between calls.
002800*
002900*    Called modules.     None.
003000*    Called by.          el010 (open/close), el070 (write).
003100*
003200*    Files used.         AUDIT-FILE - append-only output.
003300*
003400* Change log.
003500* 04/04/1992 pn  - 1.00 Created for the vendor-clearance audit
003600*                       trail (paper-tray report replacement).
003700* 21/02/1999 tmc - 1.01 Y2K - AW-Timestamp widened to carry a
003800*                       4-digit year throughout.                061
003900* 14/09/2007 tmc - 1.02 Timestamp now built from ACCEPT FROM
004000*                       DATE YYYYMMDD / TIME instead of the old
004100*                       2-digit ACCEPT FROM DATE.
004200* 12/02/2026 ska - 1.03 Recast as a resident open-write-close     061
004300*                       server for the batch go/no-go run          061
004400*                       (SBED-2026-017).                           061
004500*
004600 environment              division.
004700*
004800 copy "envdiv.cob".
004900*
005000 special-names.
005100     class NUMERIC-CLASS  is "0123456789".
005200*
005300 input-output             section.
005400 file-control.
005500     copy "selelaud.cob".
005600*
005700 data                     division.
005800 file section.
005900     copy "fdelaud.cob".
006000*
006100 working-storage          section.
006200*
006300 77  prog-name             pic x(16) value "EL060 (1.03)".
006400 77  EL-AUDF-STATUS        pic xx.
006500 77  AW-Audit-Write-Count  binary-long unsigned value zero.
006600*
006700 01  AW-Date-Detail.
006800     03  AW-Date-CCYY      pic 9(04).
006900     03  AW-Date-MM        pic 9(02).
007000     03  AW-Date-DD        pic 9(02).
007100 01  AW-Date-Century-View redefines AW-Date-Detail.
007200*    Kept from the days a two-digit-year card deck fed this
007300*    routine - the century split still matters to the odd
007400*    report that runs the audit trail back through 1999.
007500     03  AW-Date-Century   pic 9(02).
007600     03  AW-Date-Rest      pic 9(06).
007700*
007800 01  AW-Time-Detail.
007900     03  AW-Time-HH        pic 9(02).
008000     03  AW-Time-MN        pic 9(02).
008100     03  AW-Time-SS        pic 9(02).
008200     03  filler            pic 9(02).
008300 01  AW-Time-HHMM redefines AW-Time-Detail.
008400     03  AW-Time-HHMM-Val  pic 9(04).
008500     03  filler            pic 9(04).
008600*
008700 01  AW-Timestamp-Work     pic x(19).
008800 01  AW-Timestamp-Detail redefines AW-Timestamp-Work.
008900     03  AW-TS-CCYY        pic 9(04).
009000     03  AW-TS-DASH1       pic x(01).
009100     03  AW-TS-MM          pic 9(02).
009200     03  AW-TS-DASH2       pic x(01).
009300     03  AW-TS-DD          pic 9(02).
009400     03  AW-TS-TEE         pic x(01).
009500     03  AW-TS-HH          pic 9(02).
009600     03  AW-TS-COLON1      pic x(01).
009700     03  AW-TS-MN          pic 9(02).
009800     03  AW-TS-COLON2      pic x(01).
009900     03  AW-TS-SS          pic 9(02).
010000*
010100 linkage                  section.
010200*
010300 01  AW-Linkage.
010400     03  AW-FUNCTION       pic x(01).
010500*                          'O' open, 'W' write, 'C' close.
010600     03  AW-ROUTE          pic x(30).
010700     03  AW-NAICS          pic x(06).
010800     03  AW-UEI            pic x(12).
010900     03  AW-ELIGIBLE       pic x(01).
011000     03  AW-SUMMARY        pic x(80).
011100*
011200 procedure division using AW-Linkage.
011300*
011400 gg000-Main.
011500     evaluate AW-FUNCTION
011600         when "O"
011700             perform hh010-Open-Audit-File thru hh010-Exit
011800         when "W"
011900             perform hh020-Write-Audit-Record thru hh020-Exit
012000         when "C"
012100             perform hh030-Close-Audit-File thru hh030-Exit
012200     end-evaluate.
012300     goback.
012400*
012500 hh010-Open-Audit-File.
012600     open output EL-Audit-File.
012700     if       EL-AUDF-STATUS not = "00"
012800              display "EL060 - AUDIT-FILE OPEN FAILED, STATUS="
012900                      EL-AUDF-STATUS.
013000*
013100 hh010-Exit.
013200     exit.
013300*
013400 hh020-Write-Audit-Record.
013500     perform  ff010-Build-Timestamp thru ff010-Exit.
013600*
013700     move     AW-Route     to AUD-ROUTE.
013800     move     AW-NAICS     to AUD-NAICS.
013900     move     AW-UEI       to AUD-UEI.
014000     move     AW-ELIGIBLE  to AUD-ELIGIBLE.
014100     move     AW-SUMMARY   to AUD-SUMMARY.
014200*
014300     write    EL-Audit-Record.
014400     add      1 to AW-Audit-Write-Count.
014500*
014600 hh020-Exit.
014700     exit.
014800*
014900 hh030-Close-Audit-File.
015000     close    EL-Audit-File.
015100*
015200 hh030-Exit.
015300     exit.
015400*
015500*    ----------------------------------------------------------
015600*    Builds "YYYY-MM-DDTHH:MM:SS" without an intrinsic function
015700*    - this shop's compilers of record did not all carry one.
015800*    ----------------------------------------------------------
015900 ff010-Build-Timestamp.
016000     accept   AW-Date-Detail from date YYYYMMDD.
016100     accept   AW-Time-Detail from time.
016200*
016300     move     AW-Date-CCYY to AW-TS-CCYY.
016400     move     "-"          to AW-TS-DASH1.
016500     move     AW-Date-MM   to AW-TS-MM.
016600     move     "-"          to AW-TS-DASH2.
016700     move     AW-Date-DD   to AW-TS-DD.
016800     move     "T"          to AW-TS-TEE.
016900     move     AW-Time-HH   to AW-TS-HH.
017000     move     ":"          to AW-TS-COLON1.
017100     move     AW-Time-MN   to AW-TS-MN.
017200     move     ":"          to AW-TS-COLON2.
017300     move     AW-Time-SS   to AW-TS-SS.
017400     move     AW-Timestamp-Work to AUD-TS.
017500*
017600 ff010-Exit.
017700     exit.
