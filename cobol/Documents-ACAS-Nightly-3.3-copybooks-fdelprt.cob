000100* FD for RUN-REPORT.
000200* 08/02/26 ska - Created.
000300 fd  EL-Report-File.
000400     copy "wselprt.cob".
